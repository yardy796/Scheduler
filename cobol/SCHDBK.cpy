000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = SCHDBK                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Scheduling System - Booking Master Rec  *
000600*                                                                *
000700*  FUNCTION =                                                   *
000800*  One entry per confirmed reservation of a room for a span   *
000900*  of date/time.  BOOKING-ID is the unique key; BOOKING-ROOM   *
001000*  and the START/END date-time pair drive the overlap test    *
001100*  in SCHDCONF.  The ALT redefinition below packs the date    *
001200*  and the time of day of each end of the span into a single  *
001300*  12-digit number so the overlap compare in SCHDCONF is a    *
001400*  plain numeric less-than, per the shift-supervisor request  *
001500*  that touching bookings not be flagged as conflicting.      *
001600*                                                                *
001700*  CHANGE ACTIVITY :                                            *
001800*                                                                *
001900*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
002000* $D0= I40011      1.0 850614   R.HOLLIS   : NEW COPYBOOK      
002100* $P1= I40188      1.1 890302   R.HOLLIS   : ADD ALT NUM VIEW  
002200* $P2= C40509      2.0 971118   K.ANARDO   : Y2K - 8-DIGIT CCYY
002300* $P3= C41180      2.1 000105   K.ANARDO   : Y2K CERTIFICATION 
002400*                                             RERUN, NO SOURCE
002500*                                             CHANGE          
002600* $P4= I41205      2.2 020815   M.OKAFOR   : NO CHANGE -       
002700*                                             RECOMPILED WITH 
002800*                                             SCHDBOOK P6     
002900* $P5= I41455      2.3 060714   M.OKAFOR   : HEADER CLEANUP   
003000*                                             ONLY            
003100*                                                                *
003200******************************************************************
003300 01  WB-BOOKING-REC.
003400     05  WB-BOOKING-ID           PIC X(36).
003500     05  WB-BOOKING-ROOM         PIC X(30).
003600     05  WB-BOOKING-START.
003700         10  WB-START-DATE       PIC 9(08).
003800         10  WB-START-TIME       PIC 9(04).
003900     05  WB-BOOKING-END.
004000         10  WB-END-DATE         PIC 9(08).
004100         10  WB-END-TIME         PIC 9(04).
004200     05  WB-BOOKING-BY           PIC X(30).
004300     05  FILLER                  PIC X(20).
004400* -- combined-numeric view consulted by SCHDCONF so the      
004500* half-open overlap test (S1 < E2 AND S2 < E1) is one        
004600* COMP-free numeric compare instead of four field compares --
004700 01  WB-BOOKING-REC-ALT REDEFINES WB-BOOKING-REC.
004800     05  WB-ALT-BOOKING-ID       PIC X(36).
004900     05  WB-ALT-ROOM             PIC X(30).
005000     05  WB-ALT-START-NUM        PIC 9(12).
005100     05  WB-ALT-END-NUM          PIC 9(12).
005200     05  WB-ALT-OWNER-AND-FILLER PIC X(50).
