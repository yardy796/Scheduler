000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = SCHDUSR                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Scheduling System - User Master Record  *
000600*                                                                *
000700*  FUNCTION =                                                   *
000800*  Layout of one entry in the USER master file.  One entry    *
000900*  per person allowed to sign on to the room scheduler; the   *
001000*  role code drives the permission checks in SCHDBOOK.        *
001100*                                                                *
001200*  CHANGE ACTIVITY :                                            *
001300*                                                                *
001400*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
001500* $D0= I40011      1.0 850614   R.HOLLIS   : NEW COPYBOOK      
001600* $P1= I40188      1.1 890302   R.HOLLIS   : ADD ROLE-CODE LEN 
001700* $P2= C40509      2.0 971118   K.ANARDO   : Y2K - NO DATE FLD 
001800* $P3= C41180      2.1 000105   K.ANARDO   : Y2K CERTIFICATION 
001900*                                             RERUN, NO SOURCE
002000*                                             CHANGE          
002100* $P4= I41205      2.2 020815   M.OKAFOR   : NO CHANGE -       
002200*                                             RECOMPILED WITH 
002300*                                             SCHDBOOK P6     
002400* $P5= I41455      2.3 060714   M.OKAFOR   : HEADER CLEANUP   
002500*                                             ONLY            
002600*                                                                *
002700******************************************************************
002800 01  WU-USER-REC.
002900     05  WU-USERNAME             PIC X(30).
003000     05  WU-PASSWORD             PIC X(30).
003100     05  WU-ROLE-CODE            PIC X(09).
003200         88  WU-ROLE-IS-ADMIN        VALUE 'ADMIN    '.
003300         88  WU-ROLE-IS-SCHEDULER    VALUE 'SCHEDULER'.
003400         88  WU-ROLE-IS-USER         VALUE 'USER     '.
003500         88  WU-ROLE-IS-GUEST        VALUE 'GUEST    '.
003600     05  FILLER                  PIC X(11).
003700* -- combined view for the one-MOVE credential compare in
003800* SCHDBOOKS 9200-COMPARE-NAMES actor lookup --           
003900 01  WU-USER-REC-ALT REDEFINES WU-USER-REC.
004000     05  WU-ALT-USERNAME         PIC X(30).
004100     05  WU-ALT-CREDENTIAL-BLK   PIC X(30).
004200     05  WU-ALT-ROLE-AND-FILLER  PIC X(20).
