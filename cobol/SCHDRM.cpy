000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = SCHDRM                                       *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Scheduling System - Room Master Record  *
000600*                                                                *
000700*  FUNCTION =                                                   *
000800*  One entry per meeting room the scheduler knows about.      *
000900*  ROOM-NAME is the key SCHDBOOK matches against BOOKING-ROOM *
001000*  and TXN-ROOM when a request comes through.                 *
001100*                                                                *
001200*  CHANGE ACTIVITY :                                            *
001300*                                                                *
001400*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
001500* $D0= I40011      1.0 850614   R.HOLLIS   : NEW COPYBOOK      
001600* $P1= C40509      2.0 971118   K.ANARDO   : Y2K - NO DATE FLD 
001700* $P2= C41180      2.1 000105   K.ANARDO   : Y2K CERTIFICATION 
001800*                                             RERUN, NO SOURCE
001900*                                             CHANGE          
002000* $P3= I41205      2.2 020815   M.OKAFOR   : NO CHANGE -       
002100*                                             RECOMPILED WITH 
002200*                                             SCHDBOOK P6     
002300* $P4= I41455      2.3 060714   M.OKAFOR   : HEADER CLEANUP,  
002400*                                             DROP STALE     
002500*                                             PARA REFERENCE 
002600*                                                                *
002700******************************************************************
002800 01  WR-ROOM-REC.
002900     05  WR-ROOM-NAME            PIC X(30).
003000     05  WR-ROOM-CAPACITY        PIC 9(04).
003100     05  WR-ROOM-DESC            PIC X(60).
003200     05  FILLER                  PIC X(06).
003300* -- packed view used by 1200-LOAD-ROOM-FILE when the master
003400* image is dumped straight to the report for a bad-record  
003500* trace (see change $P4 above) --                           
003600 01  WR-ROOM-REC-ALT REDEFINES WR-ROOM-REC.
003700     05  WR-ALT-ROOM-NAME        PIC X(30).
003800     05  WR-ALT-CAP-AND-DESC     PIC X(70).
