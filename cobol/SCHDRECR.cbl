000100******************************************************************
000200*                                                                *
000300*  PROGRAM:  SCHDRECR                                            *
000400*            Room Scheduler - Recurring Booking Date Shifter    *
000500*                                                                *
000600*  AUTHOR :  R. Hollis                                           *
000700*            University Data Center                              *
000800*                                                                *
000900*  Called by SCHDBOOK once per occurrence of a recurring        *
001000*  CREATE request (NONE/DAILY/WEEKLY).  Given the base          *
001100*  start/end and how many times the pattern has repeated,       *
001200*  returns the shifted start/end for that one occurrence.       *
001300*  Whole-day arithmetic only -- no calendar package is           *
001400*  installed on this system, so the month/year carry and        *
001500*  leap-year test are done by hand below.                       *
001600*                                                                *
001700*  Linkage (all passed BY REFERENCE from SCHDBOOK) :            *
001800*    1  recurrence code, NONE / DAILY / WEEKLY                   *
001900*    2  iteration number, 0-based                                *
002000*    3  base start date/time (CCYYMMDD, HHMM)                    *
002100*    4  base end   date/time (CCYYMMDD, HHMM)                    *
002200*    5  shifted start date/time, returned to caller              *
002300*    6  shifted end   date/time, returned to caller              *
002400*                                                                *
002500*  CHANGE ACTIVITY :                                            *
002600*                                                                *
002700*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
002800* $D0= I40012      1.0 850622   R.HOLLIS   : NEW PROGRAM       
002900* $P1= I40233      1.1 890714   R.HOLLIS   : ADD WEEKLY CODE   
003000* $P2= C40509      2.0 971118   K.ANARDO   : Y2K - 8-DIGIT CCYY
003100* $P3= C40509      2.1 971203   K.ANARDO   : FIX 2000 LEAP TEST
003200* $P4= C41180      2.2 000105   K.ANARDO   : Y2K CERTIFICATION
003300*                                             RERUN, NO SOURCE
003400*                                             CHANGE          
003500* $P5= I41205      2.3 020815   M.OKAFOR   : REBUILT AGAINST   
003600*                                             SCHDBOOK P6     
003700*                                             (SEE THAT LOG)  
003800* $P6= I41455      2.4 060714   M.OKAFOR   : HEADER CLEANUP,  
003900*                                             NO LOGIC CHANGE 
004000*                                                                *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. SCHDRECR.
004400 AUTHOR. R. HOLLIS.
004500 INSTALLATION. UNIVERSITY DATA CENTER - ACADEMIC SCHEDULING.
004600 DATE-WRITTEN. 06/22/85.
004700 DATE-COMPILED.
004800 SECURITY.  PROPERTY OF THE UNIVERSITY DATA CENTER.
004900     UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS
005000     PROHIBITED.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
005600     UPSI-0 ON STATUS IS SCHD-DEBUG-ON
005700         OFF STATUS IS SCHD-DEBUG-OFF.
005800 INPUT-OUTPUT SECTION.
005900* -- no files; date math only --
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200* -- tally of calls this run, dumped by the UPSI-0 trace       
006300* patch when SCHD-DEBUG-ON, else never referenced --           
006400 77  WS77-CALL-COUNT         PIC S9(4) COMP VALUE +0.
006500 01  WS-FIELDS.
006600     05  WS-SHIFT-DAYS           PIC S9(4) COMP VALUE +0.
006700     05  WS-WORK-DAYS-TO-ADD     PIC S9(4) COMP VALUE +0.
006800     05  WS-DAYS-IN-MONTH        PIC 9(2)  COMP VALUE 0.
006900 01  WS-WORK-DATE.
007000     05  WS-WORK-CCYY            PIC 9(4).
007100     05  WS-WORK-MM              PIC 9(2).
007200     05  WS-WORK-DD              PIC 9(2).
007300* -- straight 8-digit view used to MOVE the date in and out --
007400 01  WS-WORK-DATE-ALT REDEFINES WS-WORK-DATE.
007500     05  WS-WORK-DATE-NUM        PIC 9(8).
007600* -- days-per-month table, packed as one literal so it loads
007700* with the program the way the old CRUNCH tables did --      
007800 01  WS-MONTH-DAYS-LITERAL   PIC X(24)
007900         VALUE '312831303130313130313031'.
008000 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LITERAL.
008100     05  WS-MONTH-DAYS-ENTRY PIC 9(2) OCCURS 12 TIMES.
008200 01  WS-LEAP-FIELDS.
008300     05  WS-LEAP-QUOT-4          PIC S9(4) COMP.
008400     05  WS-LEAP-REM-4           PIC S9(4) COMP.
008500     05  WS-LEAP-QUOT-100        PIC S9(4) COMP.
008600     05  WS-LEAP-REM-100         PIC S9(4) COMP.
008700     05  WS-LEAP-QUOT-400        PIC S9(4) COMP.
008800     05  WS-LEAP-REM-400         PIC S9(4) COMP.
008900     05  WS-LEAP-SW              PIC X VALUE 'N'.
009000         88  WS-YEAR-IS-LEAP     VALUE 'Y'.
009100 LINKAGE SECTION.
009200 01  RC-RECUR-CODE               PIC X(06).
009300     88  RC-RECUR-IS-NONE        VALUE 'NONE  '.
009400     88  RC-RECUR-IS-DAILY       VALUE 'DAILY '.
009500     88  RC-RECUR-IS-WEEKLY      VALUE 'WEEKLY'.
009600 01  RC-ITERATION                PIC S9(4) COMP.
009700 01  RC-BASE-START.
009800     05  RC-BASE-START-DATE      PIC 9(08).
009900     05  RC-BASE-START-TIME      PIC 9(04).
010000* -- combined view for the UPSI-0 debug trace line --
010100 01  RC-BASE-START-ALT REDEFINES RC-BASE-START.
010200     05  RC-BASE-START-NUM       PIC 9(12).
010300 01  RC-BASE-END.
010400     05  RC-BASE-END-DATE        PIC 9(08).
010500     05  RC-BASE-END-TIME        PIC 9(04).
010600 01  RC-OUT-START.
010700     05  RC-OUT-START-DATE       PIC 9(08).
010800     05  RC-OUT-START-TIME       PIC 9(04).
010900 01  RC-OUT-END.
011000     05  RC-OUT-END-DATE         PIC 9(08).
011100     05  RC-OUT-END-TIME         PIC 9(04).
011200 PROCEDURE DIVISION USING RC-RECUR-CODE, RC-ITERATION,
011300     RC-BASE-START, RC-BASE-END, RC-OUT-START, RC-OUT-END.
011400*
011500 0000-MAIN.
011600     ADD 1 TO WS77-CALL-COUNT.
011700     MOVE RC-BASE-START TO RC-OUT-START.
011800     MOVE RC-BASE-END   TO RC-OUT-END.
011900     IF RC-RECUR-IS-DAILY
012000         MOVE RC-ITERATION TO WS-SHIFT-DAYS
012100         PERFORM 1000-SHIFT-DATES THRU 1000-EXIT
012200     ELSE
012300     IF RC-RECUR-IS-WEEKLY
012400         COMPUTE WS-SHIFT-DAYS = RC-ITERATION * 7
012500         PERFORM 1000-SHIFT-DATES THRU 1000-EXIT.
012600*    RC-RECUR-IS-NONE falls through -- output already =
012700*    the unshifted base moved above.                    
012800     GOBACK.
012900*
013000 1000-SHIFT-DATES.
013100     PERFORM 1100-ADD-DAYS-TO-START THRU 1100-EXIT.
013200     PERFORM 1200-ADD-DAYS-TO-END   THRU 1200-EXIT.
013300 1000-EXIT.
013400     EXIT.
013500*
013600 1100-ADD-DAYS-TO-START.
013700     MOVE RC-OUT-START-DATE  TO WS-WORK-DATE-NUM.
013800     MOVE WS-SHIFT-DAYS      TO WS-WORK-DAYS-TO-ADD.
013900     PERFORM 1500-ADD-DAYS-TO-DATE THRU 1500-EXIT.
014000     MOVE WS-WORK-DATE-NUM   TO RC-OUT-START-DATE.
014100 1100-EXIT.
014200     EXIT.
014300*
014400 1200-ADD-DAYS-TO-END.
014500     MOVE RC-OUT-END-DATE    TO WS-WORK-DATE-NUM.
014600     MOVE WS-SHIFT-DAYS      TO WS-WORK-DAYS-TO-ADD.
014700     PERFORM 1500-ADD-DAYS-TO-DATE THRU 1500-EXIT.
014800     MOVE WS-WORK-DATE-NUM   TO RC-OUT-END-DATE.
014900 1200-EXIT.
015000     EXIT.
015100*
015200 1500-ADD-DAYS-TO-DATE.
015300     PERFORM 1600-ADD-ONE-DAY THRU 1600-EXIT
015400         WS-WORK-DAYS-TO-ADD TIMES.
015500 1500-EXIT.
015600     EXIT.
015700*
015800 1600-ADD-ONE-DAY.
015900     PERFORM 1700-CHECK-LEAP-YEAR THRU 1700-EXIT.
016000     MOVE WS-MONTH-DAYS-ENTRY (WS-WORK-MM) TO
016100         WS-DAYS-IN-MONTH.
016200     IF WS-WORK-MM = 2 AND WS-YEAR-IS-LEAP
016300         ADD 1 TO WS-DAYS-IN-MONTH.
016400     ADD 1 TO WS-WORK-DD.
016500     IF WS-WORK-DD > WS-DAYS-IN-MONTH
016600         MOVE 1 TO WS-WORK-DD
016700         ADD 1 TO WS-WORK-MM
016800         IF WS-WORK-MM > 12
016900             MOVE 1 TO WS-WORK-MM
017000             ADD 1 TO WS-WORK-CCYY.
017100 1600-EXIT.
017200     EXIT.
017300*
017400 1700-CHECK-LEAP-YEAR.
017500     MOVE 'N' TO WS-LEAP-SW.
017600     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-LEAP-QUOT-4
017700         REMAINDER WS-LEAP-REM-4.
017800     IF WS-LEAP-REM-4 NOT = 0
017900         GO TO 1700-EXIT.
018000     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-LEAP-QUOT-100
018100         REMAINDER WS-LEAP-REM-100.
018200     IF WS-LEAP-REM-100 NOT = 0
018300         MOVE 'Y' TO WS-LEAP-SW
018400         GO TO 1700-EXIT.
018500     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-LEAP-QUOT-400
018600         REMAINDER WS-LEAP-REM-400.
018700     IF WS-LEAP-REM-400 = 0
018800         MOVE 'Y' TO WS-LEAP-SW.
018900 1700-EXIT.
019000     EXIT.
019100* END OF PROGRAM SCHDRECR
