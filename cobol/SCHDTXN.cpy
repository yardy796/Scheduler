000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = SCHDTXN                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = Scheduling System - Booking Request Txn *
000600*                                                                *
000700*  FUNCTION =                                                   *
000800*  One entry per booking request fed to SCHDBOOK by the       *
000900*  overnight extract.  TXN-TYPE selects CREATE/UPDATE/CANCEL   *
001000*  handling; TXN-RECUR-CODE/TXN-RECUR-COUNT are only honored   *
001100*  on CREATE and are widened to 6 bytes here (WEEKLY does not  *
001200*  fit in 5) per change $P1 below.                             *
001300*                                                                *
001400*  CHANGE ACTIVITY :                                            *
001500*                                                                *
001600*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
001700* $D0= I40011      1.0 850614   R.HOLLIS   : NEW COPYBOOK      
001800* $P1= I40199      1.1 890305   R.HOLLIS   : WIDEN RECUR-CODE  
001900* $P2= C40509      2.0 971118   K.ANARDO   : Y2K - 8-DIGIT CCYY
002000* $P3= C41180      2.1 000105   K.ANARDO   : Y2K CERTIFICATION 
002100*                                             RERUN, NO SOURCE
002200*                                             CHANGE          
002300* $P4= I41205      2.2 020815   M.OKAFOR   : CLEAR TXN BOOKING-
002400*                                             ID BETWEEN RECUR
002500*                                             OCCURRENCES     
002600* $P5= I41455      2.3 060714   M.OKAFOR   : HEADER CLEANUP   
002700*                                             ONLY            
002800*                                                                *
002900******************************************************************
003000 01  WT-TXN-REC.
003100     05  WT-TXN-TYPE             PIC X(06).
003200         88  WT-TXN-IS-CREATE    VALUE 'CREATE'.
003300         88  WT-TXN-IS-UPDATE    VALUE 'UPDATE'.
003400         88  WT-TXN-IS-CANCEL    VALUE 'CANCEL'.
003500     05  WT-TXN-ACTOR            PIC X(30).
003600     05  WT-TXN-BOOKING-ID       PIC X(36).
003700     05  WT-TXN-ROOM             PIC X(30).
003800     05  WT-TXN-START.
003900         10  WT-START-DATE       PIC 9(08).
004000         10  WT-START-TIME       PIC 9(04).
004100     05  WT-TXN-END.
004200         10  WT-END-DATE         PIC 9(08).
004300         10  WT-END-TIME         PIC 9(04).
004400     05  WT-TXN-RECUR-CODE       PIC X(06).
004500         88  WT-RECUR-IS-NONE    VALUE 'NONE  '.
004600         88  WT-RECUR-IS-DAILY   VALUE 'DAILY '.
004700         88  WT-RECUR-IS-WEEKLY  VALUE 'WEEKLY'.
004800     05  WT-TXN-RECUR-COUNT      PIC 9(02).
004900     05  FILLER                  PIC X(16).
005000* -- combined-numeric view, same shape as WB-BOOKING-REC-ALT, 
005100* used when SCHDBOOK stages a candidate window before CALLing 
005200* SCHDCONF --                                                 
005300 01  WT-TXN-REC-ALT REDEFINES WT-TXN-REC.
005400     05  WT-ALT-TYPE-AND-ACTOR   PIC X(36).
005500     05  WT-ALT-BOOKING-ID       PIC X(36).
005600     05  WT-ALT-ROOM             PIC X(30).
005700     05  WT-ALT-START-NUM        PIC 9(12).
005800     05  WT-ALT-END-NUM          PIC 9(12).
005900     05  WT-ALT-RECUR-AND-FILLER PIC X(24).
