000100******************************************************************
000200*                                                                *
000300*  PROGRAM:  SCHDBOOK                                            *
000400*            Room Scheduler - Nightly Booking Update            *
000500*                                                                *
000600*  AUTHOR :  R. Hollis                                           *
000700*            University Data Center                              *
000800*                                                                *
000900*  Reads the USER, ROOM and BOOKING masters into storage,       *
001000*  applies one nights CREATE/UPDATE/CANCEL booking requests     *
001100*  off the transaction file, rewrites the BOOKING master (and   *
001200*  the USER master when the default-admin seed fires) and       *
001300*  prints the activity/exception report.  Overlap checking is   *
001400*  done by SCHDCONF and recurrence date math by SCHDRECR --     *
001500*  both split out of this program on change $D1/$D2 below       *
001600*  once the in-line logic got too big to keep straight.          *
001700*                                                                *
001800*  CHANGE ACTIVITY :                                            *
001900*                                                                *
002000*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
002100* $D0= I40011      1.0 850601   R.HOLLIS   : NEW PROGRAM       
002200* $D1= I40011      1.1 850614   R.HOLLIS   : CONFLICT CHECK OUT
002300*                                             TO SCHDCONF     
002400* $D2= I40011      1.2 850622   R.HOLLIS   : RECURRENCE MATH  
002500*                                             OUT TO SCHDRECR 
002600* $P1= I40188      1.3 890302   R.HOLLIS   : PACK WINDOW AS NUM
002700* $P2= I40199      1.4 890305   R.HOLLIS   : WIDEN RECUR-CODE 
002800* $P3= I40233      1.5 890714   R.HOLLIS   : HONOR WEEKLY CODE
002900* $P4= C40509      2.0 971118   K.ANARDO   : Y2K - 8-DIGIT CCYY
003000* $P5= I41077      2.1 990602   K.ANARDO   : RAISE TABLES TO   
003100*                                             500/200/200     
003200* $P6= I41205      2.2 020815   M.OKAFOR   : CLEAR TXN BOOKING-
003300*                                             ID BETWEEN RECUR
003400*                                             OCCURRENCES     
003500* $P7= I41610      2.3 090311   M.OKAFOR   : SEED BOOKING-SEQ  
003600*                                             FROM MASTERS OWN
003700*                                             HIGH-WATER MARK,
003800*                                             NOT LIVE COUNT -
003900*                                             CANCEL COULD    
004000*                                             REISSUE AN ID   
004100* $P8= I41685      2.4 100927   M.OKAFOR   : TRIM TOTALS-DETAIL
004200*                                             TO 150 BYTES,   
004300*                                             MATCH RPT-LINE  
004400*                                                                *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. SCHDBOOK.
004800 AUTHOR. R. HOLLIS.
004900 INSTALLATION. UNIVERSITY DATA CENTER - ACADEMIC SCHEDULING.
005000 DATE-WRITTEN. 06/01/85.
005100 DATE-COMPILED.
005200 SECURITY.  PROPERTY OF THE UNIVERSITY DATA CENTER.
005300     UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS
005400     PROHIBITED.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
006000     UPSI-0 ON STATUS IS SCHD-DEBUG-ON
006100         OFF STATUS IS SCHD-DEBUG-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT USER-FILE ASSIGN TO USRMAST
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS IS WS-USRFILE-STATUS.
006800*
006900     SELECT ROOM-FILE ASSIGN TO ROOMMAST
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-ROOMFILE-STATUS.
007200*
007300     SELECT BOOKING-FILE ASSIGN TO BOOKMAST
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS IS WS-BOOKFILE-STATUS.
007600*
007700     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS IS WS-TRANFILE-STATUS.
008000*
008100     SELECT REPORT-FILE ASSIGN TO ACTRPT
008200         FILE STATUS IS WS-RPTFILE-STATUS.
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  USER-FILE
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0
008900     RECORDING MODE IS F.
009000 COPY SCHDUSR.
009100*
009200 FD  ROOM-FILE
009300     LABEL RECORDS ARE STANDARD
009400     BLOCK CONTAINS 0
009500     RECORDING MODE IS F.
009600 COPY SCHDRM.
009700*
009800 FD  BOOKING-FILE
009900     LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0
010100     RECORDING MODE IS F.
010200 COPY SCHDBK.
010300*
010400 FD  TRANSACTION-FILE
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0
010700     RECORDING MODE IS F.
010800 COPY SCHDTXN.
010900*
011000 FD  REPORT-FILE
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0
011300     RECORDING MODE IS F.
011400 01  RPT-LINE                PIC X(150).
011500*
011600 WORKING-STORAGE SECTION.
011700* -- run-date, printed on the report header only --
011800 01  SYSTEM-DATE-AND-TIME.
011900     05  SYSTEM-DATE.
012000         10  SYSTEM-YY           PIC 9(2).
012100         10  SYSTEM-MM           PIC 9(2).
012200         10  SYSTEM-DD           PIC 9(2).
012300 01  WS-FIELDS.
012400     05  WS-USRFILE-STATUS       PIC X(2)  VALUE SPACES.
012500     05  WS-ROOMFILE-STATUS      PIC X(2)  VALUE SPACES.
012600     05  WS-BOOKFILE-STATUS      PIC X(2)  VALUE SPACES.
012700     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.
012800     05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.
012900     05  WS-USER-EOF             PIC X     VALUE 'N'.
013000     05  WS-ROOM-EOF             PIC X     VALUE 'N'.
013100     05  WS-BOOK-EOF             PIC X     VALUE 'N'.
013200     05  WS-TRAN-EOF             PIC X     VALUE 'N'.
013300     05  WS-SUBSCR               PIC S9(4) COMP VALUE +0.
013400     05  WS-ITER                 PIC S9(4) COMP VALUE +0.
013500     05  WS-OCCUR-COUNT          PIC S9(4) COMP VALUE +0.
013600     05  WS-FOUND-IDX            PIC S9(4) COMP VALUE +0.
013700 01  WS-SWITCHES.
013800     05  WS-ACTOR-FOUND-SW       PIC X     VALUE 'N'.
013900         88  WS-ACTOR-FOUND          VALUE 'Y'.
014000     05  WS-ROOM-FOUND-SW        PIC X     VALUE 'N'.
014100         88  WS-ROOM-FOUND           VALUE 'Y'.
014200     05  WS-BOOKING-FOUND-SW     PIC X     VALUE 'N'.
014300         88  WS-BOOKING-FOUND        VALUE 'Y'.
014400     05  WS-NAMES-EQUAL-SW       PIC X     VALUE 'N'.
014500         88  WS-NAMES-EQUAL          VALUE 'Y'.
014600     05  WS-WINDOW-VALID-SW      PIC X     VALUE 'N'.
014700         88  WS-WINDOW-VALID         VALUE 'Y'.
014800     05  WS-OWNERSHIP-OK-SW      PIC X     VALUE 'N'.
014900         88  WS-OWNERSHIP-OK         VALUE 'Y'.
015000     05  WS-CONFLICT-SW          PIC X     VALUE 'N'.
015100         88  WS-CONFLICT-FOUND       VALUE 'Y'.
015200     05  WS-ADMIN-FOUND-SW       PIC X     VALUE 'N'.
015300         88  WS-ADMIN-ALREADY-EXISTS VALUE 'Y'.
015400     05  WS-ADMIN-SEEDED-SW      PIC X     VALUE 'N'.
015500         88  WS-ADMIN-WAS-SEEDED     VALUE 'Y'.
015600     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.
015700 01  WS-COMPARE-FIELDS.
015800     05  WS-CMP-A                PIC X(30).
015900     05  WS-CMP-B                PIC X(30).
016000* -- debug-tool dump view, whole compare area in one field --
016100 01  WS-COMPARE-FIELDS-ALT REDEFINES WS-COMPARE-FIELDS.
016200     05  WS-COMPARE-FULL         PIC X(60).
016300*
016400* -- role permission matrix, University Scheduling Committee
016500* policy adopted Spring 1985 (Manage-Users/Manage-Rooms/
016600* Manage-Bookings/View-Schedules) -- packed as one literal
016700* and redefined into a table so it loads with the program,
016800* no separate parameter file to keep in sync --
016900 01  WS-ROLE-PERM-LITERAL   PIC X(52) VALUE
017000     'ADMIN    YYYYSCHEDULERNYYYUSER     NNYYGUEST    NNNY'.
017100 01  WS-ROLE-PERM-TABLE REDEFINES WS-ROLE-PERM-LITERAL.
017200     05  WS-ROLE-PERM-ENTRY OCCURS 4 TIMES
017300             INDEXED BY WS-ROLE-IDX.
017400         10  WS-ROLE-CODE            PIC X(09).
017500         10  WS-ROLE-MANAGE-USERS    PIC X.
017600         10  WS-ROLE-MANAGE-ROOMS    PIC X.
017700         10  WS-ROLE-MANAGE-BOOKINGS PIC X.
017800         10  WS-ROLE-VIEW-SCHEDULES  PIC X.
017900* -- flags copied out of the table above for whichever
018000* actor is currently being permission-checked --
018100 01  WS-ACTOR-ROLE-CODE     PIC X(09) VALUE SPACES.
018200 01  WS-ACTOR-PERMS.
018300     05  WS-ACTOR-CAN-MANAGE-USERS    PIC X VALUE 'N'.
018400     05  WS-ACTOR-CAN-MANAGE-ROOMS    PIC X VALUE 'N'.
018500     05  WS-ACTOR-CAN-MANAGE-BOOKINGS PIC X VALUE 'N'.
018600     05  WS-ACTOR-CAN-VIEW-SCHEDULES  PIC X VALUE 'N'.
018700*
018800* -- USER master held in storage for the length of the run --
018900 01  WS-USER-COUNT          PIC S9(4) COMP VALUE 0.
019000 01  WS-USER-TABLE.
019100     05  WS-USER-ENTRY OCCURS 1 TO 200 TIMES
019200             DEPENDING ON WS-USER-COUNT
019300             INDEXED BY WS-USER-IDX.
019400         10  WS-TBL-USERNAME     PIC X(30).
019500         10  WS-TBL-PASSWORD     PIC X(30).
019600         10  WS-TBL-ROLE-CODE    PIC X(09).
019700*
019800* -- ROOM master held in storage for the length of the run --
019900 01  WS-ROOM-COUNT          PIC S9(4) COMP VALUE 0.
020000 01  WS-ROOM-TABLE.
020100     05  WS-ROOM-ENTRY OCCURS 1 TO 200 TIMES
020200             DEPENDING ON WS-ROOM-COUNT
020300             INDEXED BY WS-ROOM-IDX.
020400         10  WS-TBL-ROOM-NAME    PIC X(30).
020500         10  WS-TBL-ROOM-CAPACITY PIC 9(04).
020600         10  WS-TBL-ROOM-DESC    PIC X(60).
020700*
020800* -- BOOKING master held in storage for the length of the run,
020900* entry layout matches SCHDCONFs CC-BOOKING-ENTRY byte for
021000* byte since the whole table rides BY REFERENCE on that CALL --
021100 01  WS-BOOKING-COUNT       PIC S9(4) COMP VALUE 0.
021200 01  WS-BOOKING-TABLE.
021300     05  WS-BOOKING-ENTRY OCCURS 1 TO 500 TIMES
021400             DEPENDING ON WS-BOOKING-COUNT
021500             INDEXED BY WS-BOOKING-IDX.
021600         10  WS-TBL-BOOKING-ID       PIC X(36).
021700         10  WS-TBL-BOOKING-ROOM     PIC X(30).
021800         10  WS-TBL-BOOKING-START-NUM PIC 9(12).
021900         10  WS-TBL-BOOKING-END-NUM  PIC 9(12).
022000         10  WS-TBL-BOOKING-BY       PIC X(30).
022100*
022200* -- new booking-id sequence picks up from the highest-numbered
022300* id on the reloaded master, not from the live record count --
022400* a CANCEL drops the count without freeing the id, so seeding
022500* off the count alone can hand out an id a surviving record
022600* still holds (ticket I41610) --
022700 01  WS-BOOKING-SEQ         PIC S9(9) COMP VALUE 0.
022800 01  WS-BOOKING-HWM-SEQ     PIC S9(9) COMP VALUE 0.
022900 01  WS-BOOKING-SEQ-DISP    PIC 9(09) VALUE 0.
023000 01  WS-NEW-BOOKING-ID      PIC X(36) VALUE SPACES.
023100* -- scan area used only while loading, to pick the running
023200* high-water mark out of each surviving ids numeric suffix --
023300 01  WS-SCAN-BOOKING-ID     PIC X(36) VALUE SPACES.
023400 01  WS-SCAN-BOOKING-ID-ALT REDEFINES WS-SCAN-BOOKING-ID.
023500     05  WS-SCAN-ID-PREFIX      PIC X(08).
023600     05  WS-SCAN-ID-SEQ         PIC 9(09).
023700     05  FILLER                 PIC X(19).
023800*
023900* -- staging area for the CALL to SCHDCONF --
024000 01  WS-CAND-ROOM           PIC X(30).
024100 01  WS-CAND-EXCL-ID        PIC X(36) VALUE SPACES.
024200 01  WS-CAND-WINDOW.
024300     05  WS-CAND-START-NUM       PIC 9(12).
024400     05  WS-CAND-END-NUM         PIC 9(12).
024500* -- staging area for the CALL to SCHDRECR --
024600 01  WS-RECUR-CODE          PIC X(06).
024700 01  WS-RECUR-ITER          PIC S9(4) COMP.
024800 01  WS-RECUR-OUT-START.
024900     05  WS-ROS-DATE             PIC 9(08).
025000     05  WS-ROS-TIME             PIC 9(04).
025100 01  WS-RECUR-OUT-START-ALT REDEFINES WS-RECUR-OUT-START.
025200     05  WS-ROS-NUM              PIC 9(12).
025300 01  WS-RECUR-OUT-END.
025400     05  WS-ROE-DATE             PIC 9(08).
025500     05  WS-ROE-TIME             PIC 9(04).
025600 01  WS-RECUR-OUT-END-ALT REDEFINES WS-RECUR-OUT-END.
025700     05  WS-ROE-NUM              PIC 9(12).
025800*
025900* -- one nights run totals, printed at the foot of the report --
026000 01  WS-CONTROL-TOTALS.
026100     05  WS-TOTAL-TXN-READ          PIC S9(7) COMP VALUE 0.
026200     05  WS-CREATES-APPLIED         PIC S9(7) COMP VALUE 0.
026300     05  WS-UPDATES-APPLIED         PIC S9(7) COMP VALUE 0.
026400     05  WS-CANCELS-APPLIED         PIC S9(7) COMP VALUE 0.
026500     05  WS-OCCURRENCES-GENERATED   PIC S9(7) COMP VALUE 0.
026600     05  WS-REJECTS-NOT-FOUND       PIC S9(7) COMP VALUE 0.
026700     05  WS-REJECTS-PERMISSION      PIC S9(7) COMP VALUE 0.
026800     05  WS-REJECTS-INVALID-WINDOW  PIC S9(7) COMP VALUE 0.
026900     05  WS-REJECTS-CONFLICT        PIC S9(7) COMP VALUE 0.
027000     05  WS-REJECTS-BAD-TYPE        PIC S9(7) COMP VALUE 0.
027100*
027200*        *******************
027300*            report lines
027400*        *******************
027500 01  WS-RPT-HEADER1.
027600     05  FILLER PIC X(46)
027700             VALUE 'ROOM SCHEDULING ACTIVITY REPORT       DATE: '.
027800     05  WS-RPT-MM              PIC 99.
027900     05  FILLER PIC X            VALUE '/'.
028000     05  WS-RPT-DD              PIC 99.
028100     05  FILLER PIC X            VALUE '/'.
028200     05  WS-RPT-YY              PIC 99.
028300     05  FILLER PIC X(20)        VALUE ' (mm/dd/yy)'.
028400     05  FILLER PIC X(76)        VALUE SPACES.
028500 01  WS-RPT-HEADER2.
028600     05  FILLER PIC X(08)        VALUE 'TXN TYPE'.
028700     05  FILLER PIC X            VALUE SPACE.
028800     05  FILLER PIC X(10)        VALUE 'STATUS'.
028900     05  FILLER PIC X            VALUE SPACE.
029000     05  FILLER PIC X(30)        VALUE 'REASON'.
029100     05  FILLER PIC X            VALUE SPACE.
029200     05  FILLER PIC X(30)        VALUE 'ROOM'.
029300     05  FILLER PIC X            VALUE SPACE.
029400     05  FILLER PIC X(36)        VALUE 'BOOKING ID'.
029500     05  FILLER PIC X            VALUE SPACE.
029600     05  FILLER PIC X(30)        VALUE 'ACTOR'.
029700     05  FILLER PIC X(01)        VALUE SPACE.
029800 01  WS-RPT-HEADER3.
029900     05  FILLER PIC X(08)        VALUE ALL '-'.
030000     05  FILLER PIC X            VALUE SPACE.
030100     05  FILLER PIC X(10)        VALUE ALL '-'.
030200     05  FILLER PIC X            VALUE SPACE.
030300     05  FILLER PIC X(30)        VALUE ALL '-'.
030400     05  FILLER PIC X            VALUE SPACE.
030500     05  FILLER PIC X(30)        VALUE ALL '-'.
030600     05  FILLER PIC X            VALUE SPACE.
030700     05  FILLER PIC X(36)        VALUE ALL '-'.
030800     05  FILLER PIC X            VALUE SPACE.
030900     05  FILLER PIC X(30)        VALUE ALL '-'.
031000     05  FILLER PIC X(01)        VALUE SPACE.
031100 01  WS-RPT-DETAIL.
031200     05  WS-RPT-TXN-TYPE        PIC X(08).
031300     05  FILLER PIC X            VALUE SPACE.
031400     05  WS-RPT-STATUS          PIC X(10).
031500     05  FILLER PIC X            VALUE SPACE.
031600     05  WS-RPT-REASON          PIC X(30).
031700     05  FILLER PIC X            VALUE SPACE.
031800     05  WS-RPT-ROOM            PIC X(30).
031900     05  FILLER PIC X            VALUE SPACE.
032000     05  WS-RPT-BOOKING-ID      PIC X(36).
032100     05  FILLER PIC X            VALUE SPACE.
032200     05  WS-RPT-ACTOR           PIC X(30).
032300     05  FILLER PIC X(01)        VALUE SPACE.
032400 01  WS-RPT-SPACES.
032500     05  FILLER PIC X(150)       VALUE SPACES.
032600 01  WS-RPT-TOTALS-HDR1.
032700     05  FILLER PIC X(30)        VALUE 'CONTROL TOTALS'.
032800     05  FILLER PIC X(120)       VALUE SPACES.
032900 01  WS-RPT-TOTALS-HDR2.
033000     05  FILLER PIC X(100)       VALUE ALL '-'.
033100     05  FILLER PIC X(50)        VALUE SPACES.
033200 01  WS-RPT-TOTALS-DETAIL.
033300     05  FILLER PIC XX           VALUE SPACES.
033400     05  WS-RPT-TOT-LABEL       PIC X(20).
033500     05  FILLER PIC X(02)        VALUE ': '.
033600     05  WS-RPT-TOT-ITEM1       PIC X(12).
033700     05  WS-RPT-TOT-VALUE1      PIC ZZZ,ZZZ,ZZ9.
033800     05  FILLER PIC X(03)        VALUE SPACES.
033900     05  WS-RPT-TOT-ITEM2       PIC X(12).
034000     05  WS-RPT-TOT-VALUE2      PIC ZZZ,ZZZ,ZZ9.
034100     05  FILLER PIC X(03)        VALUE SPACES.
034200     05  WS-RPT-TOT-ITEM3       PIC X(12).
034300     05  WS-RPT-TOT-VALUE3      PIC ZZZ,ZZZ,ZZ9.
034400*    trailing pad brings this group to 150 bytes, same as
034500*    every other WRITE ... FROM group on RPT-LINE (I41685) --
034600     05  FILLER PIC X(51)        VALUE SPACES.
034700 PROCEDURE DIVISION.
034800*
034900 0000-MAIN.
035000     DISPLAY 'SCHDBOOK STARTED - ROOM SCHEDULING BATCH UPDATE'.
035100     PERFORM 0900-OPEN-INPUT-FILES THRU 0900-EXIT.
035200     PERFORM 1000-LOAD-MASTERS THRU 1000-EXIT.
035300     PERFORM 1400-ENSURE-DEFAULT-ADMIN THRU 1400-EXIT.
035400     PERFORM 1500-PRINT-REPORT-HEADERS THRU 1500-EXIT.
035500     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
035600         UNTIL WS-TRAN-EOF = 'Y'.
035700     PERFORM 0950-CLOSE-INPUT-FILES THRU 0950-EXIT.
035800     PERFORM 8000-REWRITE-MASTERS THRU 8000-EXIT.
035900     PERFORM 8200-PRINT-CONTROL-TOTALS THRU 8200-EXIT.
036000     CLOSE REPORT-FILE.
036100     GOBACK.
036200*
036300 0900-OPEN-INPUT-FILES.
036400     OPEN INPUT USER-FILE ROOM-FILE BOOKING-FILE
036500         TRANSACTION-FILE
036600         OUTPUT REPORT-FILE.
036700     IF WS-USRFILE-STATUS NOT = '00'
036800         DISPLAY 'ERROR OPENING USER MASTER.  RC:'
036900             WS-USRFILE-STATUS
037000         MOVE 16 TO RETURN-CODE
037100         MOVE 'Y' TO WS-TRAN-EOF.
037200     IF WS-ROOMFILE-STATUS NOT = '00'
037300         DISPLAY 'ERROR OPENING ROOM MASTER.  RC:'
037400             WS-ROOMFILE-STATUS
037500         MOVE 16 TO RETURN-CODE
037600         MOVE 'Y' TO WS-TRAN-EOF.
037700     IF WS-BOOKFILE-STATUS NOT = '00'
037800         DISPLAY 'ERROR OPENING BOOKING MASTER.  RC:'
037900             WS-BOOKFILE-STATUS
038000         MOVE 16 TO RETURN-CODE
038100         MOVE 'Y' TO WS-TRAN-EOF.
038200     IF WS-TRANFILE-STATUS NOT = '00'
038300         DISPLAY 'ERROR OPENING TRANSACTION FILE.  RC:'
038400             WS-TRANFILE-STATUS
038500         MOVE 16 TO RETURN-CODE
038600         MOVE 'Y' TO WS-TRAN-EOF.
038700 0900-EXIT.
038800     EXIT.
038900*
039000 0950-CLOSE-INPUT-FILES.
039100     CLOSE USER-FILE ROOM-FILE BOOKING-FILE TRANSACTION-FILE.
039200 0950-EXIT.
039300     EXIT.
039400*
039500 1000-LOAD-MASTERS.
039600     PERFORM 1100-LOAD-USER-FILE THRU 1100-EXIT.
039700     PERFORM 1200-LOAD-ROOM-FILE THRU 1200-EXIT.
039800     PERFORM 1300-LOAD-BOOKING-FILE THRU 1300-EXIT.
039900 1000-EXIT.
040000     EXIT.
040100*
040200 1100-LOAD-USER-FILE.
040300     PERFORM 1110-READ-ONE-USER THRU 1110-EXIT.
040400     PERFORM 1120-STORE-ONE-USER THRU 1120-EXIT
040500         UNTIL WS-USER-EOF = 'Y'.
040600 1100-EXIT.
040700     EXIT.
040800*
040900 1110-READ-ONE-USER.
041000     READ USER-FILE
041100         AT END MOVE 'Y' TO WS-USER-EOF.
041200 1110-EXIT.
041300     EXIT.
041400*
041500 1120-STORE-ONE-USER.
041600     ADD 1 TO WS-USER-COUNT.
041700     MOVE WU-USERNAME  TO WS-TBL-USERNAME  (WS-USER-COUNT).
041800     MOVE WU-PASSWORD  TO WS-TBL-PASSWORD  (WS-USER-COUNT).
041900     MOVE WU-ROLE-CODE TO WS-TBL-ROLE-CODE (WS-USER-COUNT).
042000     PERFORM 1110-READ-ONE-USER THRU 1110-EXIT.
042100 1120-EXIT.
042200     EXIT.
042300*
042400 1200-LOAD-ROOM-FILE.
042500     PERFORM 1210-READ-ONE-ROOM THRU 1210-EXIT.
042600     PERFORM 1220-STORE-ONE-ROOM THRU 1220-EXIT
042700         UNTIL WS-ROOM-EOF = 'Y'.
042800 1200-EXIT.
042900     EXIT.
043000*
043100 1210-READ-ONE-ROOM.
043200     READ ROOM-FILE
043300         AT END MOVE 'Y' TO WS-ROOM-EOF.
043400 1210-EXIT.
043500     EXIT.
043600*
043700 1220-STORE-ONE-ROOM.
043800     ADD 1 TO WS-ROOM-COUNT.
043900     MOVE WR-ROOM-NAME TO WS-TBL-ROOM-NAME (WS-ROOM-COUNT).
044000     MOVE WR-ROOM-CAPACITY TO
044100         WS-TBL-ROOM-CAPACITY (WS-ROOM-COUNT).
044200     MOVE WR-ROOM-DESC TO WS-TBL-ROOM-DESC (WS-ROOM-COUNT).
044300     PERFORM 1210-READ-ONE-ROOM THRU 1210-EXIT.
044400 1220-EXIT.
044500     EXIT.
044600*
044700* -- picked up off the ALT view so the numeric window is
044800* already packed the way SCHDCONF wants it, no COMPUTE here --
044900 1300-LOAD-BOOKING-FILE.
045000     PERFORM 1310-READ-ONE-BOOKING THRU 1310-EXIT.
045100     PERFORM 1320-STORE-ONE-BOOKING THRU 1320-EXIT
045200         UNTIL WS-BOOK-EOF = 'Y'.
045300*    new booking-ids for tonights run number up from the
045400*    high-water mark scanned off the surviving records, not
045500*    the live count (I41610) --
045600     MOVE WS-BOOKING-HWM-SEQ TO WS-BOOKING-SEQ.
045700 1300-EXIT.
045800     EXIT.
045900*
046000 1310-READ-ONE-BOOKING.
046100     READ BOOKING-FILE
046200         AT END MOVE 'Y' TO WS-BOOK-EOF.
046300 1310-EXIT.
046400     EXIT.
046500*
046600 1320-STORE-ONE-BOOKING.
046700     ADD 1 TO WS-BOOKING-COUNT.
046800     MOVE WB-ALT-BOOKING-ID TO
046900         WS-TBL-BOOKING-ID        (WS-BOOKING-COUNT).
047000     MOVE WB-ALT-ROOM       TO
047100         WS-TBL-BOOKING-ROOM      (WS-BOOKING-COUNT).
047200     MOVE WB-ALT-START-NUM  TO
047300         WS-TBL-BOOKING-START-NUM (WS-BOOKING-COUNT).
047400     MOVE WB-ALT-END-NUM    TO
047500         WS-TBL-BOOKING-END-NUM   (WS-BOOKING-COUNT).
047600     MOVE WB-BOOKING-BY     TO
047700         WS-TBL-BOOKING-BY        (WS-BOOKING-COUNT).
047800*    pull the numeric suffix off this records own id and
047900*    keep the biggest one seen so far (I41610) --
048000     MOVE WB-ALT-BOOKING-ID TO WS-SCAN-BOOKING-ID.
048100     IF WS-SCAN-ID-SEQ > WS-BOOKING-HWM-SEQ
048200         MOVE WS-SCAN-ID-SEQ TO WS-BOOKING-HWM-SEQ.
048300     PERFORM 1310-READ-ONE-BOOKING THRU 1310-EXIT.
048400 1320-EXIT.
048500     EXIT.
048600*
048700* -- Scheduling Committee rule I40011: a shop with no ADMIN
048800* user on file locks everybody out, so one is synthesized and
048900* written back rather than aborting the run --
049000 1400-ENSURE-DEFAULT-ADMIN.
049100     PERFORM 1410-SCAN-FOR-ADMIN THRU 1410-EXIT
049200         VARYING WS-SUBSCR FROM 1 BY 1
049300         UNTIL WS-SUBSCR > WS-USER-COUNT
049400            OR WS-ADMIN-ALREADY-EXISTS.
049500     IF NOT WS-ADMIN-ALREADY-EXISTS
049600         ADD 1 TO WS-USER-COUNT
049700         MOVE 'admin' TO WS-TBL-USERNAME  (WS-USER-COUNT)
049800         MOVE 'admin' TO WS-TBL-PASSWORD  (WS-USER-COUNT)
049900         MOVE 'ADMIN    ' TO WS-TBL-ROLE-CODE (WS-USER-COUNT)
050000         SET WS-ADMIN-WAS-SEEDED TO TRUE
050100         DISPLAY 'NO ADMIN ON FILE - DEFAULT ADMIN/ADMIN SEEDED'.
050200 1400-EXIT.
050300     EXIT.
050400*
050500 1410-SCAN-FOR-ADMIN.
050600     IF WS-TBL-ROLE-CODE (WS-SUBSCR) = 'ADMIN    '
050700         SET WS-ADMIN-ALREADY-EXISTS TO TRUE.
050800 1410-EXIT.
050900     EXIT.
051000*
051100 1500-PRINT-REPORT-HEADERS.
051200     ACCEPT SYSTEM-DATE FROM DATE.
051300     MOVE SYSTEM-MM TO WS-RPT-MM.
051400     MOVE SYSTEM-DD TO WS-RPT-DD.
051500     MOVE SYSTEM-YY TO WS-RPT-YY.
051600     WRITE RPT-LINE FROM WS-RPT-HEADER1 AFTER ADVANCING
051700         C01.
051800     WRITE RPT-LINE FROM WS-RPT-SPACES AFTER ADVANCING 1.
051900     WRITE RPT-LINE FROM WS-RPT-HEADER2 AFTER ADVANCING 1.
052000     WRITE RPT-LINE FROM WS-RPT-HEADER3 AFTER ADVANCING 1.
052100 1500-EXIT.
052200     EXIT.
052300*
052400 2000-PROCESS-TRANSACTIONS.
052500     PERFORM 7100-READ-TXN-FILE THRU 7100-EXIT.
052600     IF WS-TRAN-EOF = 'Y'
052700         GO TO 2000-EXIT.
052800     ADD 1 TO WS-TOTAL-TXN-READ.
052900     IF WT-TXN-IS-CREATE
053000         PERFORM 2100-PROCESS-CREATE-TXN THRU 2100-EXIT
053100     ELSE
053200     IF WT-TXN-IS-UPDATE
053300         PERFORM 2200-PROCESS-UPDATE-TXN THRU 2200-EXIT
053400     ELSE
053500     IF WT-TXN-IS-CANCEL
053600         PERFORM 2300-PROCESS-CANCEL-TXN THRU 2300-EXIT
053700     ELSE
053800         PERFORM 2900-REJECT-BAD-TXN-TYPE THRU 2900-EXIT.
053900 2000-EXIT.
054000     EXIT.
054100*
054200 7100-READ-TXN-FILE.
054300     READ TRANSACTION-FILE
054400         AT END MOVE 'Y' TO WS-TRAN-EOF.
054500 7100-EXIT.
054600     EXIT.
054700*
054800* -- CREATE: actor must be able to manage bookings, room must
054900* exist, then one candidate window per recurrence occurrence
055000* is built and passed to SCHDCONF for the overlap test --
055100 2100-PROCESS-CREATE-TXN.
055200     PERFORM 9100-LOOKUP-ACTOR-PERMS THRU 9100-EXIT.
055300     IF NOT WS-ACTOR-FOUND
055400         MOVE 'NOT FOUND' TO WS-REJECT-REASON
055500         ADD 1 TO WS-REJECTS-NOT-FOUND
055600         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
055700         GO TO 2100-EXIT.
055800     IF NOT WS-ACTOR-CAN-MANAGE-BOOKINGS
055900         MOVE 'PERMISSION DENIED' TO WS-REJECT-REASON
056000         ADD 1 TO WS-REJECTS-PERMISSION
056100         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
056200         GO TO 2100-EXIT.
056300     PERFORM 9700-LOOKUP-ROOM THRU 9700-EXIT.
056400     IF NOT WS-ROOM-FOUND
056500         MOVE 'NOT FOUND' TO WS-REJECT-REASON
056600         ADD 1 TO WS-REJECTS-NOT-FOUND
056700         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
056800         GO TO 2100-EXIT.
056900     MOVE 1 TO WS-OCCUR-COUNT.
057000     IF NOT WT-RECUR-IS-NONE
057100         MOVE WT-TXN-RECUR-COUNT TO WS-OCCUR-COUNT.
057200     PERFORM 2150-EXPAND-AND-CREATE-OCCURS THRU 2150-EXIT
057300         VARYING WS-ITER FROM 0 BY 1
057400         UNTIL WS-ITER >= WS-OCCUR-COUNT.
057500 2100-EXIT.
057600     EXIT.
057700*
057800* -- one pass per occurrence: shift the base window by WS-ITER
057900* recurrences via SCHDRECR, validate it, then let SCHDCONF
058000* rule on conflicts before the entry is appended --
058100 2150-EXPAND-AND-CREATE-OCCURS.
058200*    no id carries over from a prior occurrence -- a later
058300*    occurrence that fails must print blank, not the id of
058400*    an occurrence that already succeeded (ticket I41205) --
058500     MOVE SPACES TO WT-TXN-BOOKING-ID.
058600     ADD 1 TO WS-OCCURRENCES-GENERATED.
058700     MOVE WT-TXN-RECUR-CODE TO WS-RECUR-CODE.
058800     MOVE WS-ITER TO WS-RECUR-ITER.
058900     CALL 'SCHDRECR' USING WS-RECUR-CODE, WS-RECUR-ITER,
059000         WT-TXN-START, WT-TXN-END,
059100         WS-RECUR-OUT-START, WS-RECUR-OUT-END.
059200     MOVE WS-ROS-NUM TO WS-CAND-START-NUM.
059300     MOVE WS-ROE-NUM TO WS-CAND-END-NUM.
059400     PERFORM 9300-VALIDATE-WINDOW THRU 9300-EXIT.
059500     IF NOT WS-WINDOW-VALID
059600         MOVE 'INVALID WINDOW' TO WS-REJECT-REASON
059700         ADD 1 TO WS-REJECTS-INVALID-WINDOW
059800         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
059900         GO TO 2150-EXIT.
060000     MOVE WT-TXN-ROOM TO WS-CAND-ROOM.
060100     MOVE SPACES TO WS-CAND-EXCL-ID.
060200     CALL 'SCHDCONF' USING WS-CAND-ROOM, WS-CAND-WINDOW,
060300         WS-CAND-EXCL-ID, WS-BOOKING-COUNT, WS-BOOKING-TABLE,
060400         WS-CONFLICT-SW.
060500     IF WS-CONFLICT-FOUND
060600         MOVE 'CONFLICT' TO WS-REJECT-REASON
060700         ADD 1 TO WS-REJECTS-CONFLICT
060800         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
060900         GO TO 2150-EXIT.
061000     ADD 1 TO WS-BOOKING-SEQ.
061100     MOVE WS-BOOKING-SEQ TO WS-BOOKING-SEQ-DISP.
061200     STRING 'BOOKING-' DELIMITED BY SIZE
061300         WS-BOOKING-SEQ-DISP DELIMITED BY SIZE
061400         INTO WS-NEW-BOOKING-ID.
061500     ADD 1 TO WS-BOOKING-COUNT.
061600     MOVE WS-NEW-BOOKING-ID TO
061700         WS-TBL-BOOKING-ID        (WS-BOOKING-COUNT).
061800     MOVE WT-TXN-ROOM TO
061900         WS-TBL-BOOKING-ROOM      (WS-BOOKING-COUNT).
062000     MOVE WS-CAND-START-NUM TO
062100         WS-TBL-BOOKING-START-NUM (WS-BOOKING-COUNT).
062200     MOVE WS-CAND-END-NUM TO
062300         WS-TBL-BOOKING-END-NUM   (WS-BOOKING-COUNT).
062400     MOVE WT-TXN-ACTOR TO
062500         WS-TBL-BOOKING-BY        (WS-BOOKING-COUNT).
062600     MOVE SPACES TO WS-REJECT-REASON.
062700     ADD 1 TO WS-CREATES-APPLIED.
062800     MOVE WS-NEW-BOOKING-ID TO WT-TXN-BOOKING-ID.
062900     PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT.
063000 2150-EXIT.
063100     EXIT.
063200*
063300* -- UPDATE: booking must exist, actor must own it or have
063400* manage-all-bookings, new window must be valid and clear --
063500 2200-PROCESS-UPDATE-TXN.
063600     PERFORM 9500-LOOKUP-BOOKING THRU 9500-EXIT.
063700     IF NOT WS-BOOKING-FOUND
063800         MOVE 'NOT FOUND' TO WS-REJECT-REASON
063900         ADD 1 TO WS-REJECTS-NOT-FOUND
064000         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
064100         GO TO 2200-EXIT.
064200     PERFORM 9100-LOOKUP-ACTOR-PERMS THRU 9100-EXIT.
064300     IF NOT WS-ACTOR-FOUND
064400         MOVE 'NOT FOUND' TO WS-REJECT-REASON
064500         ADD 1 TO WS-REJECTS-NOT-FOUND
064600         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
064700         GO TO 2200-EXIT.
064800     IF WS-ACTOR-ROLE-CODE = 'GUEST    '
064900         MOVE 'PERMISSION DENIED' TO WS-REJECT-REASON
065000         ADD 1 TO WS-REJECTS-PERMISSION
065100         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
065200         GO TO 2200-EXIT.
065300     PERFORM 9400-CHECK-OWNERSHIP THRU 9400-EXIT.
065400     IF NOT WS-OWNERSHIP-OK
065500         MOVE 'PERMISSION DENIED' TO WS-REJECT-REASON
065600         ADD 1 TO WS-REJECTS-PERMISSION
065700         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
065800         GO TO 2200-EXIT.
065900     MOVE WT-ALT-START-NUM TO WS-CAND-START-NUM.
066000     MOVE WT-ALT-END-NUM   TO WS-CAND-END-NUM.
066100     PERFORM 9300-VALIDATE-WINDOW THRU 9300-EXIT.
066200     IF NOT WS-WINDOW-VALID
066300         MOVE 'INVALID WINDOW' TO WS-REJECT-REASON
066400         ADD 1 TO WS-REJECTS-INVALID-WINDOW
066500         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
066600         GO TO 2200-EXIT.
066700     MOVE WT-TXN-ROOM TO WS-CAND-ROOM.
066800     MOVE WT-TXN-BOOKING-ID TO WS-CAND-EXCL-ID.
066900     CALL 'SCHDCONF' USING WS-CAND-ROOM, WS-CAND-WINDOW,
067000         WS-CAND-EXCL-ID, WS-BOOKING-COUNT, WS-BOOKING-TABLE,
067100         WS-CONFLICT-SW.
067200     IF WS-CONFLICT-FOUND
067300         MOVE 'CONFLICT' TO WS-REJECT-REASON
067400         ADD 1 TO WS-REJECTS-CONFLICT
067500         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
067600         GO TO 2200-EXIT.
067700     MOVE WT-TXN-ROOM TO
067800         WS-TBL-BOOKING-ROOM      (WS-FOUND-IDX).
067900     MOVE WS-CAND-START-NUM TO
068000         WS-TBL-BOOKING-START-NUM (WS-FOUND-IDX).
068100     MOVE WS-CAND-END-NUM TO
068200         WS-TBL-BOOKING-END-NUM   (WS-FOUND-IDX).
068300     MOVE SPACES TO WS-REJECT-REASON.
068400     ADD 1 TO WS-UPDATES-APPLIED.
068500     PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT.
068600 2200-EXIT.
068700     EXIT.
068800*
068900* -- CANCEL: same ownership rule as UPDATE, then the entry is
069000* shifted out of the in-storage table entirely --
069100 2300-PROCESS-CANCEL-TXN.
069200     PERFORM 9500-LOOKUP-BOOKING THRU 9500-EXIT.
069300     IF NOT WS-BOOKING-FOUND
069400         MOVE 'NOT FOUND' TO WS-REJECT-REASON
069500         ADD 1 TO WS-REJECTS-NOT-FOUND
069600         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
069700         GO TO 2300-EXIT.
069800     PERFORM 9100-LOOKUP-ACTOR-PERMS THRU 9100-EXIT.
069900     IF NOT WS-ACTOR-FOUND
070000         MOVE 'NOT FOUND' TO WS-REJECT-REASON
070100         ADD 1 TO WS-REJECTS-NOT-FOUND
070200         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
070300         GO TO 2300-EXIT.
070400     IF WS-ACTOR-ROLE-CODE = 'GUEST    '
070500         MOVE 'PERMISSION DENIED' TO WS-REJECT-REASON
070600         ADD 1 TO WS-REJECTS-PERMISSION
070700         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
070800         GO TO 2300-EXIT.
070900     PERFORM 9400-CHECK-OWNERSHIP THRU 9400-EXIT.
071000     IF NOT WS-OWNERSHIP-OK
071100         MOVE 'PERMISSION DENIED' TO WS-REJECT-REASON
071200         ADD 1 TO WS-REJECTS-PERMISSION
071300         PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT
071400         GO TO 2300-EXIT.
071500     PERFORM 9600-DELETE-BOOKING-ENTRY THRU 9600-EXIT.
071600     MOVE SPACES TO WS-REJECT-REASON.
071700     ADD 1 TO WS-CANCELS-APPLIED.
071800     PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT.
071900 2300-EXIT.
072000     EXIT.
072100*
072200 2900-REJECT-BAD-TXN-TYPE.
072300     MOVE 'INVALID TXN TYPE' TO WS-REJECT-REASON.
072400     ADD 1 TO WS-REJECTS-BAD-TYPE.
072500     PERFORM 9800-WRITE-ACTIVITY-LINE THRU 9800-EXIT.
072600 2900-EXIT.
072700     EXIT.
072800*
072900* -- BOOKING master always goes back out; USER master only
073000* goes back out when the default-admin seed fired, so the
073100* shop is not rewriting a file nothing touched --
073200 8000-REWRITE-MASTERS.
073300     OPEN OUTPUT BOOKING-FILE.
073400     PERFORM 8010-WRITE-ONE-BOOKING THRU 8010-EXIT
073500         VARYING WS-SUBSCR FROM 1 BY 1
073600         UNTIL WS-SUBSCR > WS-BOOKING-COUNT.
073700     CLOSE BOOKING-FILE.
073800     IF WS-ADMIN-WAS-SEEDED
073900         OPEN OUTPUT USER-FILE
074000         PERFORM 8020-WRITE-ONE-USER THRU 8020-EXIT
074100             VARYING WS-SUBSCR FROM 1 BY 1
074200             UNTIL WS-SUBSCR > WS-USER-COUNT
074300         CLOSE USER-FILE.
074400 8000-EXIT.
074500     EXIT.
074600*
074700 8010-WRITE-ONE-BOOKING.
074800     MOVE SPACES TO WB-BOOKING-REC.
074900     MOVE WS-TBL-BOOKING-ID (WS-SUBSCR) TO WB-BOOKING-ID.
075000     MOVE WS-TBL-BOOKING-ROOM (WS-SUBSCR) TO WB-BOOKING-ROOM.
075100     MOVE WS-TBL-BOOKING-BY (WS-SUBSCR) TO WB-BOOKING-BY.
075200     MOVE WS-TBL-BOOKING-START-NUM (WS-SUBSCR) TO
075300         WB-ALT-START-NUM.
075400     MOVE WS-TBL-BOOKING-END-NUM (WS-SUBSCR) TO
075500         WB-ALT-END-NUM.
075600     WRITE WB-BOOKING-REC.
075700 8010-EXIT.
075800     EXIT.
075900*
076000 8020-WRITE-ONE-USER.
076100     MOVE SPACES TO WU-USER-REC.
076200     MOVE WS-TBL-USERNAME  (WS-SUBSCR) TO WU-USERNAME.
076300     MOVE WS-TBL-PASSWORD  (WS-SUBSCR) TO WU-PASSWORD.
076400     MOVE WS-TBL-ROLE-CODE (WS-SUBSCR) TO WU-ROLE-CODE.
076500     WRITE WU-USER-REC.
076600 8020-EXIT.
076700     EXIT.
076800*
076900 8200-PRINT-CONTROL-TOTALS.
077000     WRITE RPT-LINE FROM WS-RPT-SPACES AFTER ADVANCING 2.
077100     WRITE RPT-LINE FROM WS-RPT-TOTALS-HDR1 AFTER ADVANCING 1.
077200     WRITE RPT-LINE FROM WS-RPT-TOTALS-HDR2 AFTER ADVANCING 1.
077300     MOVE 'APPLIED BY TYPE' TO WS-RPT-TOT-LABEL.
077400     MOVE 'CREATE' TO WS-RPT-TOT-ITEM1.
077500     MOVE WS-CREATES-APPLIED TO WS-RPT-TOT-VALUE1.
077600     MOVE 'UPDATE' TO WS-RPT-TOT-ITEM2.
077700     MOVE WS-UPDATES-APPLIED TO WS-RPT-TOT-VALUE2.
077800     MOVE 'CANCEL' TO WS-RPT-TOT-ITEM3.
077900     MOVE WS-CANCELS-APPLIED TO WS-RPT-TOT-VALUE3.
078000     WRITE RPT-LINE FROM WS-RPT-TOTALS-DETAIL
078100         AFTER ADVANCING 1.
078200     MOVE 'REJECTED BY REASON' TO WS-RPT-TOT-LABEL.
078300     MOVE 'NOT FOUND' TO WS-RPT-TOT-ITEM1.
078400     MOVE WS-REJECTS-NOT-FOUND TO WS-RPT-TOT-VALUE1.
078500     MOVE 'PERMISSION' TO WS-RPT-TOT-ITEM2.
078600     MOVE WS-REJECTS-PERMISSION TO WS-RPT-TOT-VALUE2.
078700     MOVE 'CONFLICT' TO WS-RPT-TOT-ITEM3.
078800     MOVE WS-REJECTS-CONFLICT TO WS-RPT-TOT-VALUE3.
078900     WRITE RPT-LINE FROM WS-RPT-TOTALS-DETAIL
079000         AFTER ADVANCING 1.
079100     MOVE SPACES TO WS-RPT-TOT-LABEL.
079200     MOVE 'BAD WINDOW' TO WS-RPT-TOT-ITEM1.
079300     MOVE WS-REJECTS-INVALID-WINDOW TO WS-RPT-TOT-VALUE1.
079400     MOVE 'BAD TXN TYPE' TO WS-RPT-TOT-ITEM2.
079500     MOVE WS-REJECTS-BAD-TYPE TO WS-RPT-TOT-VALUE2.
079600     MOVE SPACES TO WS-RPT-TOT-ITEM3.
079700     MOVE ZERO TO WS-RPT-TOT-VALUE3.
079800     WRITE RPT-LINE FROM WS-RPT-TOTALS-DETAIL
079900         AFTER ADVANCING 1.
080000     MOVE 'OCCURRENCES/READ' TO WS-RPT-TOT-LABEL.
080100     MOVE 'GENERATED' TO WS-RPT-TOT-ITEM1.
080200     MOVE WS-OCCURRENCES-GENERATED TO WS-RPT-TOT-VALUE1.
080300     MOVE 'TXN READ' TO WS-RPT-TOT-ITEM2.
080400     MOVE WS-TOTAL-TXN-READ TO WS-RPT-TOT-VALUE2.
080500     MOVE SPACES TO WS-RPT-TOT-ITEM3.
080600     MOVE ZERO TO WS-RPT-TOT-VALUE3.
080700     WRITE RPT-LINE FROM WS-RPT-TOTALS-DETAIL
080800         AFTER ADVANCING 1.
080900 8200-EXIT.
081000     EXIT.
081100*
081200 9100-LOOKUP-ACTOR-PERMS.
081300     MOVE 'N' TO WS-ACTOR-FOUND-SW.
081400     PERFORM 9110-SCAN-ONE-USER THRU 9110-EXIT
081500         VARYING WS-SUBSCR FROM 1 BY 1
081600         UNTIL WS-SUBSCR > WS-USER-COUNT
081700            OR WS-ACTOR-FOUND.
081800     IF WS-ACTOR-FOUND
081900         PERFORM 9120-LOOKUP-ROLE-FLAGS THRU 9120-EXIT.
082000 9100-EXIT.
082100     EXIT.
082200*
082300 9110-SCAN-ONE-USER.
082400     MOVE WT-TXN-ACTOR TO WS-CMP-A.
082500     MOVE WS-TBL-USERNAME (WS-SUBSCR) TO WS-CMP-B.
082600     PERFORM 9200-COMPARE-NAMES THRU 9200-EXIT.
082700     IF WS-NAMES-EQUAL
082800         SET WS-ACTOR-FOUND TO TRUE
082900         MOVE WS-TBL-ROLE-CODE (WS-SUBSCR) TO WS-ACTOR-ROLE-CODE.
083000 9110-EXIT.
083100     EXIT.
083200*
083300* -- SEARCH of the packed role-permission table built at
083400* compile time; role codes are always upper-case on the
083500* master so no case-fold is needed here --
083600 9120-LOOKUP-ROLE-FLAGS.
083700     SET WS-ROLE-IDX TO 1.
083800     SEARCH WS-ROLE-PERM-ENTRY
083900         AT END
084000             MOVE 'N' TO WS-ACTOR-CAN-MANAGE-USERS
084100             MOVE 'N' TO WS-ACTOR-CAN-MANAGE-ROOMS
084200             MOVE 'N' TO WS-ACTOR-CAN-MANAGE-BOOKINGS
084300             MOVE 'N' TO WS-ACTOR-CAN-VIEW-SCHEDULES
084400         WHEN WS-ROLE-CODE (WS-ROLE-IDX) = WS-ACTOR-ROLE-CODE
084500             MOVE WS-ROLE-MANAGE-USERS    (WS-ROLE-IDX) TO
084600                 WS-ACTOR-CAN-MANAGE-USERS
084700             MOVE WS-ROLE-MANAGE-ROOMS    (WS-ROLE-IDX) TO
084800                 WS-ACTOR-CAN-MANAGE-ROOMS
084900             MOVE WS-ROLE-MANAGE-BOOKINGS (WS-ROLE-IDX) TO
085000                 WS-ACTOR-CAN-MANAGE-BOOKINGS
085100             MOVE WS-ROLE-VIEW-SCHEDULES  (WS-ROLE-IDX) TO
085200                 WS-ACTOR-CAN-VIEW-SCHEDULES.
085300 9120-EXIT.
085400     EXIT.
085500*
085600* -- case-insensitive per the login screens honoring either
085700* case; both fields are folded in place, callers pass in
085800* throwaway copies --
085900 9200-COMPARE-NAMES.
086000     MOVE 'N' TO WS-NAMES-EQUAL-SW.
086100     INSPECT WS-CMP-A CONVERTING
086200         'abcdefghijklmnopqrstuvwxyz'
086300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
086400     INSPECT WS-CMP-B CONVERTING
086500         'abcdefghijklmnopqrstuvwxyz'
086600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
086700     IF WS-CMP-A = WS-CMP-B
086800         SET WS-NAMES-EQUAL TO TRUE.
086900 9200-EXIT.
087000     EXIT.
087100*
087200* -- Rule 4: end must be strictly after start, half-open --
087300 9300-VALIDATE-WINDOW.
087400     MOVE 'N' TO WS-WINDOW-VALID-SW.
087500     IF WS-CAND-START-NUM < WS-CAND-END-NUM
087600         SET WS-WINDOW-VALID TO TRUE.
087700 9300-EXIT.
087800     EXIT.
087900*
088000* -- Rule 7: manage-all-bookings short-circuits to OK, else
088100* fall back to a case-insensitive match on the booking owner --
088200 9400-CHECK-OWNERSHIP.
088300     MOVE 'N' TO WS-OWNERSHIP-OK-SW.
088400     IF WS-ACTOR-CAN-MANAGE-BOOKINGS
088500         SET WS-OWNERSHIP-OK TO TRUE
088600         GO TO 9400-EXIT.
088700     MOVE WT-TXN-ACTOR TO WS-CMP-A.
088800     MOVE WS-TBL-BOOKING-BY (WS-FOUND-IDX) TO WS-CMP-B.
088900     PERFORM 9200-COMPARE-NAMES THRU 9200-EXIT.
089000     IF WS-NAMES-EQUAL
089100         SET WS-OWNERSHIP-OK TO TRUE.
089200 9400-EXIT.
089300     EXIT.
089400*
089500 9500-LOOKUP-BOOKING.
089600     MOVE 'N' TO WS-BOOKING-FOUND-SW.
089700     PERFORM 9510-SCAN-ONE-BOOKING THRU 9510-EXIT
089800         VARYING WS-SUBSCR FROM 1 BY 1
089900         UNTIL WS-SUBSCR > WS-BOOKING-COUNT
090000            OR WS-BOOKING-FOUND.
090100 9500-EXIT.
090200     EXIT.
090300*
090400 9510-SCAN-ONE-BOOKING.
090500     IF WS-TBL-BOOKING-ID (WS-SUBSCR) = WT-TXN-BOOKING-ID
090600         SET WS-BOOKING-FOUND TO TRUE
090700         MOVE WS-SUBSCR TO WS-FOUND-IDX.
090800 9510-EXIT.
090900     EXIT.
091000*
091100* -- entries above WS-FOUND-IDX shift down one slot, table
091200* shrinks by one; same idiom the old CRUNCH deletes used --
091300 9600-DELETE-BOOKING-ENTRY.
091400     PERFORM 9610-SHIFT-ONE-ENTRY THRU 9610-EXIT
091500         VARYING WS-SUBSCR FROM WS-FOUND-IDX BY 1
091600         UNTIL WS-SUBSCR >= WS-BOOKING-COUNT.
091700     SUBTRACT 1 FROM WS-BOOKING-COUNT.
091800 9600-EXIT.
091900     EXIT.
092000*
092100 9610-SHIFT-ONE-ENTRY.
092200     MOVE WS-BOOKING-ENTRY (WS-SUBSCR + 1) TO
092300         WS-BOOKING-ENTRY (WS-SUBSCR).
092400 9610-EXIT.
092500     EXIT.
092600*
092700 9700-LOOKUP-ROOM.
092800     MOVE 'N' TO WS-ROOM-FOUND-SW.
092900     PERFORM 9710-SCAN-ONE-ROOM THRU 9710-EXIT
093000         VARYING WS-SUBSCR FROM 1 BY 1
093100         UNTIL WS-SUBSCR > WS-ROOM-COUNT
093200            OR WS-ROOM-FOUND.
093300 9700-EXIT.
093400     EXIT.
093500*
093600 9710-SCAN-ONE-ROOM.
093700     MOVE WT-TXN-ROOM TO WS-CMP-A.
093800     MOVE WS-TBL-ROOM-NAME (WS-SUBSCR) TO WS-CMP-B.
093900     PERFORM 9200-COMPARE-NAMES THRU 9200-EXIT.
094000     IF WS-NAMES-EQUAL
094100         SET WS-ROOM-FOUND TO TRUE.
094200 9710-EXIT.
094300     EXIT.
094400*
094500* -- one report line per transaction/occurrence processed;
094600* STATUS is driven off whether a reject reason was set --
094700 9800-WRITE-ACTIVITY-LINE.
094800     MOVE WT-TXN-TYPE   TO WS-RPT-TXN-TYPE.
094900     MOVE WT-TXN-ROOM   TO WS-RPT-ROOM.
095000     MOVE WT-TXN-BOOKING-ID TO WS-RPT-BOOKING-ID.
095100     MOVE WT-TXN-ACTOR  TO WS-RPT-ACTOR.
095200     MOVE WS-REJECT-REASON TO WS-RPT-REASON.
095300     IF WS-REJECT-REASON = SPACES
095400         MOVE 'APPLIED' TO WS-RPT-STATUS
095500     ELSE
095600         MOVE 'REJECTED' TO WS-RPT-STATUS.
095700     WRITE RPT-LINE FROM WS-RPT-DETAIL AFTER ADVANCING 1.
095800 9800-EXIT.
095900     EXIT.
096000* END OF PROGRAM SCHDBOOK
