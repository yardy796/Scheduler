000100******************************************************************
000200*                                                                *
000300*  PROGRAM:  SCHDCONF                                            *
000400*            Room Scheduler - Booking Conflict Checker          *
000500*                                                                *
000600*  AUTHOR :  R. Hollis                                           *
000700*            University Data Center                              *
000800*                                                                *
000900*  Called by SCHDBOOK whenever a CREATE or UPDATE booking       *
001000*  request needs to know whether its candidate window           *
001100*  overlaps a rooms existing reservations.  The half-open      *
001200*  interval test (two windows that only touch at a              *
001300*  boundary do NOT conflict) came out of the scheduling         *
001400*  committees Fall 1985 room-swap complaints -- see            *
001500*  change $D0 below.                                             *
001600*                                                                *
001700*  Linkage (all passed BY REFERENCE from SCHDBOOK) :            *
001800*    1  candidate room name                                      *
001900*    2  candidate start/end, packed as two 12-digit nums        *
002000*    3  booking id to exclude (UPDATE only; spaces on CREATE)*
002100*    4  count of live entries in the booking table              *
002200*    5  the booking table itself                                 *
002300*    6  result switch, 'Y' = conflict found, 'N' = clear        *
002400*                                                                *
002500*  CHANGE ACTIVITY :                                            *
002600*                                                                *
002700*  PN= REASON     REL   DATE   PROGRAMMER : REMARKS           *
002800* $D0= I40011      1.0 850614   R.HOLLIS   : NEW PROGRAM       
002900* $P1= I40188      1.1 890302   R.HOLLIS   : PACK WINDOW AS NUM
003000* $P2= C40509      2.0 971118   K.ANARDO   : Y2K - 8-DIGIT CCYY
003100* $P3= I41077      2.1 990602   K.ANARDO   : RAISE TABLE TO 500
003200* $P4= C41180      2.2 000105   K.ANARDO   : Y2K CERTIFICATION
003300*                                             RERUN, NO SOURCE
003400*                                             CHANGE          
003500* $P5= I41205      2.3 020815   M.OKAFOR   : REBUILT AGAINST   
003600*                                             SCHDBOOK P6     
003700*                                             (SEE THAT LOG)  
003800* $P6= I41455      2.4 060714   M.OKAFOR   : HEADER CLEANUP,  
003900*                                             NO LOGIC CHANGE 
004000*                                                                *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID. SCHDCONF.
004400 AUTHOR. R. HOLLIS.
004500 INSTALLATION. UNIVERSITY DATA CENTER - ACADEMIC SCHEDULING.
004600 DATE-WRITTEN. 06/14/85.
004700 DATE-COMPILED.
004800 SECURITY.  PROPERTY OF THE UNIVERSITY DATA CENTER.
004900     UNAUTHORIZED DISCLOSURE, DUPLICATION OR USE IS
005000     PROHIBITED.
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ALPHA-UPPER IS 'A' THRU 'Z'
005600     UPSI-0 ON STATUS IS SCHD-DEBUG-ON
005700         OFF STATUS IS SCHD-DEBUG-OFF.
005800 INPUT-OUTPUT SECTION.
005900* -- no files; SCHDCONF works entirely off the LINKAGE
006000* area SCHDBOOK hands it --                                  
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300* -- tally of calls this run, dumped by the UPSI-0 trace       
006400* patch when SCHD-DEBUG-ON, else never referenced --           
006500 77  WS77-CALL-COUNT         PIC S9(4) COMP VALUE +0.
006600 01  WS-FIELDS.
006700     05  WS-SUBSCR               PIC S9(4) COMP VALUE +0.
006800 01  WS-COMPARE-AREA.
006900     05  WS-CAND-ROOM-UC         PIC X(30).
007000     05  WS-ENTRY-ROOM-UC        PIC X(30).
007100* -- debug-tool dump view, whole compare area in one field --
007200 01  WS-COMPARE-AREA-ALT REDEFINES WS-COMPARE-AREA.
007300     05  WS-COMPARE-FULL         PIC X(60).
007400 LINKAGE SECTION.
007500 01  CC-CAND-ROOM                PIC X(30).
007600 01  CC-CAND-WINDOW.
007700     05  CC-CAND-START-NUM       PIC 9(12).
007800     05  CC-CAND-END-NUM         PIC 9(12).
007900* -- combined 24-digit view for a single WS-TRAN-MSG-style
008000* trace line when UPSI-0 debug mode is on --                 
008100 01  CC-CAND-WINDOW-ALT REDEFINES CC-CAND-WINDOW.
008200     05  CC-CAND-COMBINED        PIC 9(24).
008300 01  CC-CAND-EXCL-ID             PIC X(36).
008400 01  CC-BOOKING-COUNT            PIC S9(4) COMP.
008500 01  CC-BOOKING-TABLE.
008600     05  CC-BOOKING-ENTRY OCCURS 1 TO 500 TIMES
008700             DEPENDING ON CC-BOOKING-COUNT
008800             INDEXED BY CC-BK-IDX.
008900         10  CC-BOOKING-ID       PIC X(36).
009000         10  CC-BOOKING-ROOM     PIC X(30).
009100         10  CC-BOOKING-START-NUM PIC 9(12).
009200         10  CC-BOOKING-END-NUM  PIC 9(12).
009300*        -- owner name rides along so the entry lines up
009400*        byte-for-byte with SCHDBOOKs in-storage table --
009500         10  CC-BOOKING-BY       PIC X(30).
009600 01  CC-CONFLICT-SW              PIC X.
009700     88  CC-CONFLICT-FOUND       VALUE 'Y'.
009800     88  CC-NO-CONFLICT          VALUE 'N'.
009900* -- numeric alias for a report field that likes 0/1, not Y/N --
010000 01  CC-CONFLICT-SW-ALT REDEFINES CC-CONFLICT-SW.
010100     05  CC-CONFLICT-SW-NUM      PIC 9.
010200 PROCEDURE DIVISION USING CC-CAND-ROOM, CC-CAND-WINDOW,
010300     CC-CAND-EXCL-ID, CC-BOOKING-COUNT, CC-BOOKING-TABLE,
010400     CC-CONFLICT-SW.
010500*
010600 0000-MAIN.
010700     ADD 1 TO WS77-CALL-COUNT.
010800     MOVE 'N' TO CC-CONFLICT-SW.
010900     MOVE CC-CAND-ROOM TO WS-CAND-ROOM-UC.
011000     PERFORM 1000-UPPERCASE-CAND-ROOM THRU 1000-EXIT.
011100     PERFORM 2000-SCAN-ONE-ENTRY THRU 2000-EXIT
011200         VARYING WS-SUBSCR FROM 1 BY 1
011300         UNTIL WS-SUBSCR > CC-BOOKING-COUNT
011400            OR CC-CONFLICT-FOUND.
011500     GOBACK.
011600*
011700 1000-UPPERCASE-CAND-ROOM.
011800     INSPECT WS-CAND-ROOM-UC CONVERTING
011900         'abcdefghijklmnopqrstuvwxyz'
012000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012100 1000-EXIT.
012200     EXIT.
012300*
012400 2000-SCAN-ONE-ENTRY.
012500     IF CC-BOOKING-ID (WS-SUBSCR) = CC-CAND-EXCL-ID
012600         GO TO 2000-EXIT.
012700     MOVE CC-BOOKING-ROOM (WS-SUBSCR) TO WS-ENTRY-ROOM-UC.
012800     PERFORM 2100-UPPERCASE-ENTRY-ROOM THRU 2100-EXIT.
012900     IF WS-ENTRY-ROOM-UC NOT = WS-CAND-ROOM-UC
013000         GO TO 2000-EXIT.
013100*    room matches -- half-open overlap test, Fall 1985 rule --
013200     IF CC-CAND-START-NUM < CC-BOOKING-END-NUM (WS-SUBSCR)
013300        AND CC-BOOKING-START-NUM (WS-SUBSCR) < CC-CAND-END-NUM
013400         SET CC-CONFLICT-FOUND TO TRUE.
013500 2000-EXIT.
013600     EXIT.
013700*
013800 2100-UPPERCASE-ENTRY-ROOM.
013900     INSPECT WS-ENTRY-ROOM-UC CONVERTING
014000         'abcdefghijklmnopqrstuvwxyz'
014100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014200 2100-EXIT.
014300     EXIT.
014400* END OF PROGRAM SCHDCONF
